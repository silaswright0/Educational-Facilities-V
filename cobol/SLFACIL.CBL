000100*
000200*    SLFACIL.CBL
000300*    FILE-CONTROL ENTRY FOR THE FACILITY EXTRACT FILE
000400*
000500*    03/14/88  R.KOSOWSKI   ORIGINAL ENTRY
000600*    11/30/98  J.FEENEY     Y2K REVIEW - NO CHANGE REQUIRED
000700*
000800*    06/07/02  J.FEENEY     ADDED FILE STATUS FOR OPEN ERR CHECK    DQ0260
000900*
001000     SELECT FACILITY-FILE
001100            ASSIGN TO "FACILITY-FILE"
001200            ORGANIZATION IS LINE SEQUENTIAL
001300            FILE STATUS IS WS-FACILITY-FILE-STATUS.
