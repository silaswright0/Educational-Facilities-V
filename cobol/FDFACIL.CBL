000100*
000200*    FDFACIL.CBL
000300*    RECORD LAYOUT FOR THE EDUCATIONAL FACILITY MASTER EXTRACT
000400*    USED BY THE NIGHTLY FACILITY DATA-QUALITY SWEEP
000500*
000600*    ONE RECORD PER EDUCATIONAL FACILITY (SCHOOL, DAYCARE OR OTHER
000700*    EDUCATION SITE) AS SUPPLIED BY THE FACILITIES EXTRACT JOB.
000800*    RECORD IS A FIXED-WIDTH LINE-SEQUENTIAL TEXT RECORD - NO
000900*    PACKED OR BINARY FIELDS ARE CARRIED ON THE EXTRACT ITSELF.
001000*
001100*    MAINTENANCE HISTORY
001200*    -------------------
001300*    03/14/88  R.KOSOWSKI   ORIGINAL LAYOUT FOR FACILITY EXTRACT
001400*    09/02/89  R.KOSOWSKI   ADDED IMMERSION-PROGRAM FLAGS
001500*    05/11/91  T.ALBRECHT   ADDED CENSUS-DIVISION FIELDS
001600*    02/19/93  T.ALBRECHT   ADDED LATITUDE/LONGITUDE AND PRESENCE
001700*                           MARKERS PER GEO-CODING PROJECT DQ-117
001800*    11/30/98  J.FEENEY     Y2K - DATE-UPDATED EXPANDED TO CCYYMMDD
001900*    06/07/02  J.FEENEY     ADDED GEOMETRY PRESENCE FLAG            DQ0260
002000*
002100 FD  FACILITY-FILE
002200     LABEL RECORDS ARE OMITTED.
002300*
002400 01  FACILITY-RECORD.
002500*
002600*        ---------------- IDENTIFYING FIELDS ----------------
002700     05  FACILITY-ID                     PIC 9(09).
002800     05  FACILITY-UNIQUE-ID              PIC X(30).
002900     05  FACILITY-NAME                   PIC X(100).
003000     05  FACILITY-TYPE                   PIC X(40).
003100     05  FACILITY-AUTHORITY-NAME         PIC X(100).
003200*
003300*        ---------------- LOCATION FIELDS ----------------
003400     05  FACILITY-ADDRESS                PIC X(100).
003500     05  FACILITY-UNIT                   PIC X(20).
003600     05  FACILITY-POSTAL-CODE            PIC X(10).
003700     05  FACILITY-MUNICIPALITY-NAME      PIC X(60).
003800     05  FACILITY-PROVINCE               PIC X(02).
003900         88  FACILITY-PROVINCE-IS-VALID      VALUE "AB" "BC" "MB" "NB"
004000                                                    "NL" "NS" "NT" "NU"
004100                                                    "ON" "PE" "QC" "SK"
004200                                                    "YT".
004300     05  FACILITY-SOURCE-ID              PIC X(30).
004400*
004500*        ---------------- GRADE-SPAN FIELDS ----------------
004600     05  FACILITY-MIN-GRADE              PIC X(10).
004700     05  FACILITY-MAX-GRADE              PIC X(10).
004800*
004900*        ---------------- LANGUAGE-PROGRAM FLAGS ----------------
005000*        VALUES ARE "Y", "N" OR SPACE (NOT REPORTED).
005100     05  FACILITY-LANGUAGE-MINOR-FLAG    PIC X(01).
005200         88  FACILITY-LANGUAGE-MINORITY      VALUE "Y".
005300     05  FACILITY-FRENCH-IMMERSION-FLAG  PIC X(01).
005400         88  FACILITY-FRENCH-IMMERSION       VALUE "Y".
005500     05  FACILITY-EARLY-IMMERSION-FLAG   PIC X(01).
005600         88  FACILITY-EARLY-IMMERSION        VALUE "Y".
005700     05  FACILITY-MIDDLE-IMMERSION-FLAG  PIC X(01).
005800         88  FACILITY-MIDDLE-IMMERSION       VALUE "Y".
005900     05  FACILITY-LATE-IMMERSION-FLAG    PIC X(01).
006000         88  FACILITY-LATE-IMMERSION         VALUE "Y".
006100*
006200*        ---------------- CENSUS FIELDS ----------------
006300     05  FACILITY-CENSUS-DIV-NAME        PIC X(60).
006400     05  FACILITY-CENSUS-DIV-ID          PIC X(20).
006500*
006600*        ---------------- GEOMETRY / COORDINATE FIELDS ----------------
006700*        FACILITY-GEOMETRY IS A PRESENCE FLAG ONLY - THE GEOMETRY
006800*        BLOB ITSELF IS NOT CARRIED ON THE EXTRACT.               DQ0260
006900     05  FACILITY-GEOMETRY-FLAG          PIC X(01).
007000*
007100     05  FACILITY-LATITUDE-GROUP.
007200         10  FACILITY-LATITUDE           PIC S9(02)V9(07).
007300         10  FACILITY-LATITUDE-PRESENT   PIC X(01).
007400             88  FACILITY-LATITUDE-IS-PRESENT  VALUE "Y".
007500             88  FACILITY-LATITUDE-IS-ABSENT   VALUE "N".
007600     05  FACILITY-LATITUDE-R REDEFINES FACILITY-LATITUDE-GROUP.
007700         10  FACILITY-LATITUDE-SIGN      PIC X(01).
007800         10  FACILITY-LATITUDE-DIGITS    PIC 9(08).
007900         10  FILLER                      PIC X(01).
008000*
008100     05  FACILITY-LONGITUDE-GROUP.
008200         10  FACILITY-LONGITUDE          PIC S9(03)V9(07).
008300         10  FACILITY-LONGITUDE-PRESENT  PIC X(01).
008400             88  FACILITY-LONGITUDE-IS-PRESENT VALUE "Y".
008500             88  FACILITY-LONGITUDE-IS-ABSENT  VALUE "N".
008600     05  FACILITY-LONGITUDE-R REDEFINES FACILITY-LONGITUDE-GROUP.
008700         10  FACILITY-LONGITUDE-SIGN     PIC X(01).
008800         10  FACILITY-LONGITUDE-DIGITS   PIC 9(09).
008900         10  FILLER                      PIC X(01).
009000*
009100*        ---------------- LAST-MAINTAINED DATE ----------------
009200*        EXPANDED TO FOUR-DIGIT YEAR PER Y2K REMEDIATION - SEE
009300*        MAINTENANCE HISTORY ABOVE.
009400     05  FACILITY-DATE-UPDATED            PIC 9(08).
009500     05  FACILITY-DATE-UPDATED-R REDEFINES FACILITY-DATE-UPDATED.
009600         10  FACILITY-DATE-UPD-CCYY      PIC 9(04).
009700         10  FACILITY-DATE-UPD-MM        PIC 9(02).
009800         10  FACILITY-DATE-UPD-DD        PIC 9(02).
009900*
010000     05  FILLER                           PIC X(41).
