000100*
000200*    READ-FACILITY-FILE-NEXT-RECORD.CBL
000300*    COMMON READ-NEXT LOGIC FOR THE FACILITY EXTRACT FILE - SHARED
000400*    BY BOTH PASSES OF THE VALIDATION SWEEP.
000500*
000600*    03/14/88  R.KOSOWSKI   ORIGINAL PARAGRAPH
000700*
000800 0700-READ-FACILITY-NEXT.
000900     READ FACILITY-FILE
001000         AT END
001100             MOVE "Y" TO W-END-OF-FACILITY-FILE.
001200 0700-EXIT.
001300     EXIT.
