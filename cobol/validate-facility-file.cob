000100*
000200*    PROGRAM.....: VALIDATE-FACILITY-FILE
000300*    SYSTEM......: EDUCATIONAL FACILITY DATA-QUALITY SWEEP
000400*    PURPOSE.....: NIGHTLY BATCH VALIDATION OF THE FACILITY EXTRACT.
000500*                  READS THE FULL FACILITY-FILE, CHECKS EACH RECORD
000600*                  AGAINST A FIXED SET OF DATA-INTEGRITY RULES
000700*                  (MISSING FIELDS, DUPLICATE UNIQUE-ID, INVALID
000800*                  PROVINCE CODE, INVALID/INCOMPLETE COORDINATES),
000900*                  WRITES ONE ISSUE-RECORD PER FAILURE FOUND AND A
001000*                  SINGLE SUMMARY-RECORD CARRYING THE RUN TOTALS.
001100*
001200*    MAINTENANCE HISTORY
001300*    --------------------------------------------------------------
001400*    03/14/88  R.KOSOWSKI   ORIGINAL PROGRAM - MISSING-FIELD AND
001500*                           DUPLICATE-UNIQUE-ID CHECKS ONLY.
001600*    09/02/89  R.KOSOWSKI   ADDED PROVINCE-CODE VALIDATION AGAINST
001700*                           THE FIXED TABLE OF VALID CODES.
001800*    02/19/93  T.ALBRECHT   ADDED LATITUDE/LONGITUDE RULE, PROJECT
001900*                           DQ-117 (GEO-CODING CLEANUP).
002000*    02/19/93  T.ALBRECHT   INTRODUCED THE TWO-PASS READ SO A
002100*                           RECORD'S DUPLICATE STATUS IS KNOWN
002200*                           BEFORE THE VALIDATION PASS BEGINS.
002300*    08/08/95  T.ALBRECHT   RAISED UID-TABLE SIZE FROM 2000 TO 5000
002400*                           ENTRIES - RUN WAS ABENDING ON THE
002500*                           ONTARIO EXTRACT (SEE DQ-204).
002600*    11/30/98  J.FEENEY     Y2K REMEDIATION - DATE-UPDATED NOW
002700*                           CARRIED CCYYMMDD THROUGHOUT (SEE
002800*                           FDFACIL.CBL).  NO RULE LOGIC CHANGED.
002900*    06/07/02  J.FEENEY     ADDED FILE STATUS CHECK ON OPEN, AND   DQ0260
003000*                           AN ABEND PATH FOR A BAD OPEN.          DQ0260
003100*    06/07/02  J.FEENEY     ADDED GEOMETRY PRESENCE FLAG TO THE    DQ0260
003200*                           EXTRACT LAYOUT (DISPLAY ONLY, NOT      DQ0260
003300*                           PART OF ANY VALIDATION RULE).          DQ0260
003400*    04/22/05  S.OKONKWO    CONFIRMED PROVINCE COMPARE IS CASE-
003500*                           SENSITIVE PER MINISTRY STANDARDS REVIEW
003600*                           - NO UPPERCASING IS DONE ON INPUT.
003700*
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID. validate-facility-file.
004000 AUTHOR. R. KOSOWSKI.
004100 INSTALLATION. DATA PROCESSING - FACILITIES BRANCH.
004200 DATE-WRITTEN. 03/14/88.
004300 DATE-COMPILED.
004400 SECURITY.  THIS PROGRAM AND THE FACILITY EXTRACT IT READS ARE FOR
004500     INTERNAL MINISTRY USE ONLY AND ARE NOT TO BE RELEASED OUTSIDE
004600     THE DATA PROCESSING DEPARTMENT WITHOUT AUTHORIZATION.
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT SECTION.
005400   FILE-CONTROL.
005500*
005600      COPY "SLFACIL.CBL".
005700*
005800      SELECT ISSUE-FILE
005900             ASSIGN TO "ISSUE-FILE"
006000             ORGANIZATION IS LINE SEQUENTIAL
006100             FILE STATUS IS WS-ISSUE-FILE-STATUS.
006200*
006300      SELECT SUMMARY-FILE
006400             ASSIGN TO "SUMMARY-FILE"
006500             ORGANIZATION IS LINE SEQUENTIAL
006600             FILE STATUS IS WS-SUMMARY-FILE-STATUS.
006700*
006800 DATA DIVISION.
006900   FILE SECTION.
007000*
007100      COPY "FDFACIL.CBL".
007200*
007300*        ONE ISSUE-RECORD PER RULE FAILURE - A SINGLE FACILITY-RECORD
007400*        CAN PRODUCE SEVERAL ISSUE-RECORDS (E.G. TWO MISSING FIELDS
007500*        PLUS A BAD PROVINCE CODE ALL WRITE SEPARATELY).
007600      FD  ISSUE-FILE
007700          LABEL RECORDS ARE OMITTED.
007800*
007900      01  ISSUE-RECORD.
008000          05  ISSUE-ID                   PIC 9(09).
008100          05  FILLER                     PIC X(01) VALUE SPACE.
008200          05  ISSUE-UNIQUE-ID            PIC X(30).
008300          05  FILLER                     PIC X(01) VALUE SPACE.
008400          05  ISSUE-FAC-NAME             PIC X(100).
008500          05  FILLER                     PIC X(01) VALUE SPACE.
008600*            ISSUE-TYPE CARRIES ONE OF THE FOUR RULE NAMES -
008700*            MISSING_FIELD, DUPLICATE_UNIQUE_ID, INVALID_PROVINCE,
008800*            OR INVALID_COORDINATES.
008900          05  ISSUE-TYPE                 PIC X(20).
009000          05  FILLER                     PIC X(01) VALUE SPACE.
009100          05  ISSUE-MESSAGE              PIC X(80).
009200          05  FILLER                     PIC X(10) VALUE SPACES.
009300*
009400*        EXACTLY ONE SUMMARY-RECORD IS WRITTEN PER RUN - IT IS THE
009500*        RUN'S "REPORT", CARRYING THE CONTROL TOTALS A JOB-STREAM
009600*        OPERATOR OR DOWNSTREAM JOB WOULD CHECK.
009700      FD  SUMMARY-FILE
009800          LABEL RECORDS ARE OMITTED.
009900*
010000      01  SUMMARY-RECORD.
010100          05  SUMMARY-TOTAL-RECORDS          PIC 9(09).
010200          05  FILLER                         PIC X(01) VALUE SPACE.
010300          05  SUMMARY-MISSING-FIELD-COUNT    PIC 9(09).
010400          05  FILLER                         PIC X(01) VALUE SPACE.
010500          05  SUMMARY-DUPLICATE-COUNT        PIC 9(09).
010600          05  FILLER                         PIC X(01) VALUE SPACE.
010700          05  SUMMARY-INVALID-PROVINCE-COUNT PIC 9(09).
010800          05  FILLER                         PIC X(01) VALUE SPACE.
010900          05  SUMMARY-INVALID-COORD-COUNT    PIC 9(09).
011000          05  FILLER                         PIC X(01) VALUE SPACE.
011100*            SET TO "Y" ONLY WHEN ALL FOUR COUNTERS ABOVE ARE ZERO -
011200*            SEE 0900-WRITE-SUMMARY.
011300          05  SUMMARY-OVERALL-VALID-FLAG     PIC X(01).
011400              88  SUMMARY-RUN-IS-VALID           VALUE "Y".
011500              88  SUMMARY-RUN-HAS-ISSUES         VALUE "N".
011600          05  FILLER                         PIC X(20) VALUE SPACES.
011700*
011800   WORKING-STORAGE SECTION.
011900*
012000*        ---------------- FILE-STATUS WORK AREA ----------------
012100     01  WS-FILE-STATUS-GROUP.
012200         05  WS-FACILITY-FILE-STATUS    PIC X(02) VALUE SPACES.
012300         05  WS-ISSUE-FILE-STATUS       PIC X(02) VALUE SPACES.
012400         05  WS-SUMMARY-FILE-STATUS     PIC X(02) VALUE SPACES.
012500*
012600*        ---------------- END-OF-FILE / SWITCHES ----------------
012700     01  W-END-OF-FACILITY-FILE         PIC X(01) VALUE "N".
012800         88  END-OF-FACILITY-FILE           VALUE "Y".
012900*
013000     01  W-FOUND-UID-RECORD             PIC X(01) VALUE "N".
013100         88  FOUND-UID-RECORD               VALUE "Y".
013200*
013300     01  W-RECORD-HAS-MISSING-FIELD     PIC X(01) VALUE "N".
013400         88  RECORD-HAS-MISSING-FIELD       VALUE "Y".
013500*
013600*        ---------------- RUN-TOTAL ACCUMULATORS ----------------
013700*        ALL ACCUMULATORS AND SUBSCRIPTS ARE CARRIED COMP FOR
013800*        SPEED - ONLY THE SUMMARY-RECORD ITSELF IS DISPLAY.
013900     01  W-RUN-TOTALS.
014000         05  W-TOTAL-RECORDS             PIC 9(09) COMP.
014100         05  W-MISSING-FIELD-COUNT       PIC 9(09) COMP.
014200         05  W-DUPLICATE-COUNT           PIC 9(09) COMP.
014300         05  W-INVALID-PROVINCE-COUNT    PIC 9(09) COMP.
014400         05  W-INVALID-COORD-COUNT       PIC 9(09) COMP.
014500*
014600*        ---------------- DUPLICATE UNIQUE-ID TABLE ----------------
014700*        ASSUMES NO MORE THAN 5000 FACILITY RECORDS ON THE EXTRACT.
014800*        RAISED FROM 2000 TO 5000 ENTRIES 08/08/95 - SEE
014900*        MAINTENANCE HISTORY.  IF THE PROVINCE-WIDE EXTRACT EVER
015000*        EXCEEDS THIS AGAIN THE PROGRAM WILL ABEND ON TABLE OVERFLOW
015100*        (SUBSCRIPT-OUT-OF-RANGE) AND THE LIMIT MUST BE RAISED.
015200*        W-UID-TABLE-COUNT, THE SUBSCRIPT AND THE SEARCH ARGUMENT ARE
015300*        ALL STANDALONE SCRATCH FIELDS - CARRIED AS 77-LEVELS PER
015400*        SHOP PRACTICE, NOT BURIED UNDER A GROUP ITEM.
015500     77  W-UID-TABLE-COUNT               PIC 9(05) COMP VALUE ZERO.
015600     77  UID-TABLE-INDEX                 PIC 9(05) COMP VALUE ZERO.
015700     77  WS-SEARCH-UID                   PIC X(30).
015800*
015900     01  UID-OCCURRENCE-TABLE.
016000         05  UID-TABLE-ENTRY OCCURS 5000 TIMES
016100                 INDEXED BY UID-TABLE-IX.
016200             10  UID-TABLE-VALUE         PIC X(30).
016300             10  UID-TABLE-COUNT         PIC 9(05) COMP.
016400*
016500*        ---------------- ISSUE COMPOSITION WORK AREA ----------------
016600*        WS-ISSUE-TYPE AND WS-ISSUE-MESSAGE ARE LOADED FRESH BY EACH
016700*        RULE PARAGRAPH JUST BEFORE 0600-WRITE-ISSUE-RECORD IS
016800*        PERFORMED - NO GROUP RELATIONSHIP BETWEEN THEM IS NEEDED,
016900*        SO BOTH ARE CARRIED AS STANDALONE 77-LEVEL SCRATCH FIELDS.
017000     77  WS-ISSUE-TYPE                   PIC X(20).
017100     77  WS-ISSUE-MESSAGE                PIC X(80).
017200*
017300*_________________________________________________________________
017400 PROCEDURE DIVISION.
017500*
017600 0000-MAIN-LOGIC.
017700*        TWO FULL PASSES OF FACILITY-FILE - SEE THE BANNERS ON 0200
017800*        AND 0400 BELOW FOR WHY A SORT WAS NOT USED TO GET THERE.
017900     PERFORM 0100-OPEN-FILES      THRU 0100-EXIT.
018000     PERFORM 0200-FIRST-PASS      THRU 0200-EXIT.
018100     PERFORM 0300-REOPEN-INPUT    THRU 0300-EXIT.
018200     PERFORM 0400-SECOND-PASS     THRU 0400-EXIT.
018300     PERFORM 0900-WRITE-SUMMARY   THRU 0900-EXIT.
018400     PERFORM 9999-CLOSE-FILES     THRU 9999-EXIT.
018500     STOP RUN.
018600*_________________________________________________________________
018700*
018800*        OPENS ALL THREE FILES AND CHECKS FILE STATUS AFTER EACH
018900*        OPEN - A BAD OPEN ON ANY OF THE THREE SENDS CONTROL TO
019000*        0100-ABEND RATHER THAN LETTING THE RUN CONTINUE BLIND.
019100 0100-OPEN-FILES.
019200     OPEN INPUT FACILITY-FILE.
019300     IF WS-FACILITY-FILE-STATUS NOT = "00"
019400         DISPLAY "VALIDATE-FACILITY-FILE - CANNOT OPEN FACILITY-FILE"
019500         DISPLAY "FILE STATUS IS " WS-FACILITY-FILE-STATUS
019600         GO TO 0100-ABEND.
019700*
019800     OPEN OUTPUT ISSUE-FILE.
019900     IF WS-ISSUE-FILE-STATUS NOT = "00"
020000         DISPLAY "VALIDATE-FACILITY-FILE - CANNOT OPEN ISSUE-FILE"
020100         DISPLAY "FILE STATUS IS " WS-ISSUE-FILE-STATUS
020200         GO TO 0100-ABEND.
020300*
020400     OPEN OUTPUT SUMMARY-FILE.
020500     IF WS-SUMMARY-FILE-STATUS NOT = "00"
020600         DISPLAY "VALIDATE-FACILITY-FILE - CANNOT OPEN SUMMARY-FILE"
020700         DISPLAY "FILE STATUS IS " WS-SUMMARY-FILE-STATUS
020800         GO TO 0100-ABEND.
020900*
021000     MOVE ZERO TO W-TOTAL-RECORDS
021100                  W-MISSING-FIELD-COUNT
021200                  W-DUPLICATE-COUNT
021300                  W-INVALID-PROVINCE-COUNT
021400                  W-INVALID-COORD-COUNT
021500                  W-UID-TABLE-COUNT.
021600     MOVE "N" TO W-END-OF-FACILITY-FILE.
021700     GO TO 0100-EXIT.
021800*
021900*        A BAD OPEN FALLS IN HERE BY GO TO, NEVER BY FALLING THROUGH
022000*        FROM ABOVE - RETURN-CODE 16 TELLS THE SCHEDULER THE RUN
022100*        FAILED BEFORE A SINGLE FACILITY RECORD WAS READ.
022200 0100-ABEND.
022300     MOVE 16 TO RETURN-CODE.
022400     STOP RUN.
022500*
022600 0100-EXIT.
022700     EXIT.
022800*_________________________________________________________________
022900*
023000 0200-FIRST-PASS.
023100*        BUILDS THE DUPLICATE-UNIQUE-ID OCCURRENCE TABLE - A FULL
023200*        PASS OF THE FACILITY-FILE BEFORE A SINGLE RULE IS APPLIED.
023300*        INPUT ORDER DOES NOT MATTER TO THIS PASS.
023400     PERFORM 0700-READ-FACILITY-NEXT THRU 0700-EXIT.
023500     PERFORM 0210-TALLY-ONE-RECORD THRU 0210-EXIT
023600             UNTIL END-OF-FACILITY-FILE.
023700 0200-EXIT.
023800     EXIT.
023900*
024000 0210-TALLY-ONE-RECORD.
024100*        A BLANK UNIQUE-ID IS NEVER ENTERED IN THE TABLE - IT IS THE
024200*        MISSING-FIELD RULE'S CONCERN, NOT THE DUPLICATE RULE'S.
024300     IF FACILITY-UNIQUE-ID NOT = SPACES
024400         MOVE FACILITY-UNIQUE-ID TO WS-SEARCH-UID
024500         PERFORM 0800-LOOK-FOR-UNIQUE-ID-RECORD THRU 0800-EXIT
024600*            SEEN BEFORE - BUMP ITS COUNT.  FIRST TIME SEEN - ADD A
024700*            NEW ENTRY TO THE TABLE WITH A COUNT OF ONE.
024800         IF FOUND-UID-RECORD
024900             ADD 1 TO UID-TABLE-COUNT (UID-TABLE-INDEX)
025000         ELSE
025100             ADD 1 TO W-UID-TABLE-COUNT
025200             MOVE FACILITY-UNIQUE-ID
025300                               TO UID-TABLE-VALUE (W-UID-TABLE-COUNT)
025400             MOVE 1            TO UID-TABLE-COUNT (W-UID-TABLE-COUNT).
025500     PERFORM 0700-READ-FACILITY-NEXT THRU 0700-EXIT.
025600 0210-EXIT.
025700     EXIT.
025800*_________________________________________________________________
025900*
026000 0300-REOPEN-INPUT.
026100*        FIRST PASS LEFT THE FILE AT END-OF-FILE - CLOSE AND RE-OPEN
026200*        TO WALK THE SAME RECORDS AGAIN, IN THE SAME ORIGINAL ORDER,
026300*        FOR THE VALIDATION PASS.
026400     CLOSE FACILITY-FILE.
026500     OPEN INPUT FACILITY-FILE.
026600     IF WS-FACILITY-FILE-STATUS NOT = "00"
026700         DISPLAY "VALIDATE-FACILITY-FILE - CANNOT RE-OPEN FACILITY-FILE"
026800         GO TO 0100-ABEND.
026900     MOVE "N" TO W-END-OF-FACILITY-FILE.
027000 0300-EXIT.
027100     EXIT.
027200*_________________________________________________________________
027300*
027400 0400-SECOND-PASS.
027500*        APPLIES ALL FOUR VALIDATION RULES TO EVERY RECORD, IN
027600*        ORIGINAL INPUT ORDER.  EACH RULE IS INDEPENDENT - A RECORD
027700*        IS NOT SHORT-CIRCUITED BY AN EARLIER FAILURE.
027800     PERFORM 0700-READ-FACILITY-NEXT THRU 0700-EXIT.
027900     PERFORM 0410-VALIDATE-AND-READ THRU 0410-EXIT
028000             UNTIL END-OF-FACILITY-FILE.
028100 0400-EXIT.
028200     EXIT.
028300*
028400 0410-VALIDATE-AND-READ.
028500     ADD 1 TO W-TOTAL-RECORDS.
028600     PERFORM 0500-VALIDATE-ONE-RECORD THRU 0500-EXIT.
028700     PERFORM 0700-READ-FACILITY-NEXT THRU 0700-EXIT.
028800 0410-EXIT.
028900     EXIT.
029000*_________________________________________________________________
029100*
029200 0500-VALIDATE-ONE-RECORD.
029300     PERFORM 0510-CHECK-MISSING-FIELDS    THRU 0510-EXIT.
029400     PERFORM 0520-CHECK-DUPLICATE-UID     THRU 0520-EXIT.
029500     PERFORM 0530-CHECK-INVALID-PROVINCE  THRU 0530-EXIT.
029600     PERFORM 0540-CHECK-INVALID-COORDS    THRU 0540-EXIT.
029700 0500-EXIT.
029800     EXIT.
029900*_________________________________________________________________
030000*
030100*    RULE 1 - MISSING_FIELD.  UP TO THREE ISSUES MAY BE RAISED PER
030200*    RECORD BUT THE RUN COUNTER ONLY ADVANCES ONCE PER RECORD.
030300 0510-CHECK-MISSING-FIELDS.
030400*        RESET THE PER-RECORD SWITCH FIRST - IT IS TESTED ONLY ONCE,
030500*        AT THE BOTTOM OF THIS PARAGRAPH, SO THE RUN COUNTER BELOW
030600*        NEVER DOUBLE-COUNTS A RECORD THAT FAILS ON TWO FIELDS.
030700     MOVE "N" TO W-RECORD-HAS-MISSING-FIELD.
030800*
030900*        FIELDS ARE FIXED-WIDTH AND RIGHT-PADDED WITH SPACES BY THE
031000*        EXTRACT PROGRAM, SO A STRAIGHT COMPARE AGAINST SPACES IS
031100*        THE SAME TEST AS "BLANK AFTER TRIM" - NO FUNCTION TRIM
031200*        IS NEEDED OR USED ANYWHERE IN THIS PROGRAM.
031300     IF FACILITY-UNIQUE-ID = SPACES
031400         MOVE "Y"                  TO W-RECORD-HAS-MISSING-FIELD
031500         MOVE "MISSING_FIELD"      TO WS-ISSUE-TYPE
031600         MOVE "Missing uniqueId"   TO WS-ISSUE-MESSAGE
031700         PERFORM 0600-WRITE-ISSUE-RECORD THRU 0600-EXIT.
031800*
031900     IF FACILITY-NAME = SPACES
032000         MOVE "Y"                    TO W-RECORD-HAS-MISSING-FIELD
032100         MOVE "MISSING_FIELD"        TO WS-ISSUE-TYPE
032200         MOVE "Missing facilityName" TO WS-ISSUE-MESSAGE
032300         PERFORM 0600-WRITE-ISSUE-RECORD THRU 0600-EXIT.
032400*
032500     IF FACILITY-PROVINCE = SPACES
032600         MOVE "Y"                  TO W-RECORD-HAS-MISSING-FIELD
032700         MOVE "MISSING_FIELD"      TO WS-ISSUE-TYPE
032800         MOVE "Missing province"   TO WS-ISSUE-MESSAGE
032900         PERFORM 0600-WRITE-ISSUE-RECORD THRU 0600-EXIT.
033000*
033100*        UP TO THREE ISSUE-RECORDS MAY HAVE BEEN WRITTEN ABOVE BUT
033200*        THE MISSING-FIELD-COUNT ON THE SUMMARY-RECORD IS A RECORD
033300*        COUNT, NOT AN ISSUE COUNT - ADD ONLY ONCE HERE.
033400     IF RECORD-HAS-MISSING-FIELD
033500         ADD 1 TO W-MISSING-FIELD-COUNT.
033600 0510-EXIT.
033700     EXIT.
033800*_________________________________________________________________
033900*
034000*    RULE 2 - DUPLICATE_UNIQUE_ID.  A BLANK UNIQUE-ID CAN NEVER BE
034100*    A DUPLICATE - IT IS NOT ENTERED IN THE TABLE BY THE FIRST PASS.
034200 0520-CHECK-DUPLICATE-UID.
034300*        THE OCCURRENCE COUNT FOR WS-SEARCH-UID WAS ALREADY BUILT BY
034400*        THE FIRST PASS (0200-FIRST-PASS / 0210-TALLY-ONE-RECORD) -
034500*        THIS PARAGRAPH ONLY LOOKS IT UP, IT NEVER UPDATES THE TABLE.
034600     IF FACILITY-UNIQUE-ID NOT = SPACES
034700         MOVE FACILITY-UNIQUE-ID TO WS-SEARCH-UID
034800         PERFORM 0800-LOOK-FOR-UNIQUE-ID-RECORD THRU 0800-EXIT
034900*            A COUNT OF EXACTLY 1 MEANS THIS RECORD IS THE ONLY ONE
035000*            CARRYING THIS UNIQUE-ID - NOT A DUPLICATE.
035100         IF FOUND-UID-RECORD
035200               AND UID-TABLE-COUNT (UID-TABLE-INDEX) > 1
035300             MOVE "DUPLICATE_UNIQUE_ID" TO WS-ISSUE-TYPE
035400             STRING "Duplicate uniqueId: " DELIMITED BY SIZE
035500                    FACILITY-UNIQUE-ID    DELIMITED BY SPACE
035600                         INTO WS-ISSUE-MESSAGE
035700             PERFORM 0600-WRITE-ISSUE-RECORD THRU 0600-EXIT
035800             ADD 1 TO W-DUPLICATE-COUNT.
035900 0520-EXIT.
036000     EXIT.
036100*_________________________________________________________________
036200*
036300*    RULE 3 - INVALID_PROVINCE.  A BLANK PROVINCE DOES NOT FAIL THIS
036400*    RULE - IT IS CAUGHT, IF AT ALL, BY THE MISSING-FIELD RULE ABOVE.
036500*    COMPARISON IS EXACT - NO UPPERCASING IS PERFORMED ON INPUT.
036600 0530-CHECK-INVALID-PROVINCE.
036700*        FACILITY-PROVINCE-IS-VALID IS THE 88-LEVEL DECLARED AGAINST
036800*        FACILITY-PROVINCE IN FDFACIL.CBL, LISTING THE THIRTEEN
036900*        CANADIAN PROVINCE AND TERRITORY CODES MINISTRY STANDARDS
037000*        WILL ACCEPT - NO RANGE TEST IS CODED HERE.
037100     IF FACILITY-PROVINCE NOT = SPACES
037200           AND NOT FACILITY-PROVINCE-IS-VALID
037300         MOVE "INVALID_PROVINCE" TO WS-ISSUE-TYPE
037400         STRING "Invalid province code: " DELIMITED BY SIZE
037500                FACILITY-PROVINCE          DELIMITED BY SIZE
037600                     INTO WS-ISSUE-MESSAGE
037700         PERFORM 0600-WRITE-ISSUE-RECORD THRU 0600-EXIT
037800         ADD 1 TO W-INVALID-PROVINCE-COUNT.
037900 0530-EXIT.
038000     EXIT.
038100*_________________________________________________________________
038200*
038300*    RULE 4 - INVALID_COORDINATES.  BOTH ABSENT IS A VALID RECORD -
038400*    MANY FACILITIES LEGITIMATELY CARRY NO GEOMETRY.  PRESENCE IS
038500*    DECIDED BY THE *-PRESENT MARKER, NEVER BY TESTING FOR ZERO.
038600 0540-CHECK-INVALID-COORDS.
038700*        ONE PRESENT AND THE OTHER ABSENT IS ALWAYS AN ISSUE - A
038800*        FACILITY CANNOT BE GEO-CODED ON ONE AXIS ONLY.
038900     IF FACILITY-LATITUDE-IS-PRESENT AND FACILITY-LONGITUDE-IS-ABSENT
039000         PERFORM 0545-RAISE-COORD-ISSUE THRU 0545-EXIT
039100     ELSE
039200     IF FACILITY-LATITUDE-IS-ABSENT AND FACILITY-LONGITUDE-IS-PRESENT
039300         PERFORM 0545-RAISE-COORD-ISSUE THRU 0545-EXIT
039400     ELSE
039500*        BOTH PRESENT - CHECK EACH AXIS AGAINST ITS OWN RANGE.
039600*        LATITUDE RUNS -90 TO 90, LONGITUDE -180 TO 180; BOTH
039700*        ABSENT (NEITHER IF ABOVE FIRES) IS A VALID, UNGEOCODED
039800*        RECORD AND FALLS THROUGH WITHOUT AN ISSUE.
039900     IF FACILITY-LATITUDE-IS-PRESENT AND FACILITY-LONGITUDE-IS-PRESENT
040000         IF FACILITY-LATITUDE < -90.0  OR FACILITY-LATITUDE > 90.0
040100            OR FACILITY-LONGITUDE < -180.0 OR FACILITY-LONGITUDE > 180.0
040200             PERFORM 0545-RAISE-COORD-ISSUE THRU 0545-EXIT.
040300 0540-EXIT.
040400     EXIT.
040500*
040600*        SHARED BY ALL THREE FAILURE PATHS ABOVE - ONE PLACE TO
040700*        BUILD THE ISSUE TEXT AND BUMP THE RUN COUNTER.
040800 0545-RAISE-COORD-ISSUE.
040900     MOVE "INVALID_COORDINATES" TO WS-ISSUE-TYPE.
041000     MOVE "Invalid or incomplete latitude/longitude"
041100                                  TO WS-ISSUE-MESSAGE.
041200     PERFORM 0600-WRITE-ISSUE-RECORD THRU 0600-EXIT.
041300     ADD 1 TO W-INVALID-COORD-COUNT.
041400 0545-EXIT.
041500     EXIT.
041600*_________________________________________________________________
041700*
041800*        CALLED FROM EVERY RULE PARAGRAPH ONCE WS-ISSUE-TYPE AND
041900*        WS-ISSUE-MESSAGE HAVE BEEN SET - THE IDENTIFYING FIELDS
042000*        BELOW ARE ALWAYS TAKEN STRAIGHT FROM THE CURRENT
042100*        FACILITY-RECORD, NEVER FROM A SAVED COPY.
042200 0600-WRITE-ISSUE-RECORD.
042300     MOVE FACILITY-ID         TO ISSUE-ID.
042400     MOVE FACILITY-UNIQUE-ID  TO ISSUE-UNIQUE-ID.
042500     MOVE FACILITY-NAME       TO ISSUE-FAC-NAME.
042600     MOVE WS-ISSUE-TYPE       TO ISSUE-TYPE.
042700     MOVE WS-ISSUE-MESSAGE    TO ISSUE-MESSAGE.
042800     WRITE ISSUE-RECORD.
042900 0600-EXIT.
043000     EXIT.
043100*_________________________________________________________________
043200*
043300*        WRITTEN EXACTLY ONCE, AFTER THE SECOND PASS COMPLETES - THE
043400*        SUMMARY-FILE CARRIES ONE AND ONLY ONE SUMMARY-RECORD.
043500 0900-WRITE-SUMMARY.
043600     MOVE W-TOTAL-RECORDS          TO SUMMARY-TOTAL-RECORDS.
043700     MOVE W-MISSING-FIELD-COUNT    TO SUMMARY-MISSING-FIELD-COUNT.
043800     MOVE W-DUPLICATE-COUNT        TO SUMMARY-DUPLICATE-COUNT.
043900     MOVE W-INVALID-PROVINCE-COUNT TO SUMMARY-INVALID-PROVINCE-COUNT.
044000     MOVE W-INVALID-COORD-COUNT    TO SUMMARY-INVALID-COORD-COUNT.
044100*
044200*        THE RUN IS CLEAN ONLY IF ALL FOUR RULE COUNTERS ARE ZERO.
044300     IF W-MISSING-FIELD-COUNT    = ZERO
044400           AND W-DUPLICATE-COUNT        = ZERO
044500           AND W-INVALID-PROVINCE-COUNT = ZERO
044600           AND W-INVALID-COORD-COUNT    = ZERO
044700         MOVE "Y" TO SUMMARY-OVERALL-VALID-FLAG
044800     ELSE
044900         MOVE "N" TO SUMMARY-OVERALL-VALID-FLAG.
045000*
045100     WRITE SUMMARY-RECORD.
045200 0900-EXIT.
045300     EXIT.
045400*_________________________________________________________________
045500*
045600*        NORMAL END-OF-RUN CLOSE - REACHED ONLY AFTER THE SUMMARY-
045700*        RECORD HAS BEEN WRITTEN.  AN ABEND CLOSES NOTHING HERE; IT
045800*        STOPS DIRECTLY FROM 0100-ABEND INSTEAD.
045900 9999-CLOSE-FILES.
046000     CLOSE FACILITY-FILE.
046100     CLOSE ISSUE-FILE.
046200     CLOSE SUMMARY-FILE.
046300 9999-EXIT.
046400     EXIT.
046500*_________________________________________________________________
046600*
046700     COPY "READ-FACILITY-FILE-NEXT-RECORD.CBL".
046800     COPY "PL-LOOK-FOR-UNIQUE-ID-RECORD.CBL".
046900*_________________________________________________________________
