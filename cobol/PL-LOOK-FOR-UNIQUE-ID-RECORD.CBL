000100*
000200*    PL-LOOK-FOR-UNIQUE-ID-RECORD.CBL
000300*    SEARCHES THE IN-MEMORY UID-OCCURRENCE TABLE (BUILT BY THE
000400*    FIRST PASS) FOR WS-SEARCH-UID.  ON RETURN, W-FOUND-UID-RECORD
000500*    TELLS THE CALLER WHETHER THE VALUE WAS SEEN BEFORE, AND
000600*    UID-TABLE-INDEX POINTS AT THE MATCHING TABLE ENTRY SO THE
000700*    CALLER CAN INSPECT ITS OCCURRENCE COUNT.
000800*
000900*    02/19/93  T.ALBRECHT   ORIGINAL PARAGRAPH - WRITTEN FOR THE
001000*                           DUPLICATE-UNIQUE-ID CHECK, PROJECT DQ-117
001100*
001200 0800-LOOK-FOR-UNIQUE-ID-RECORD.
001300     MOVE "N" TO W-FOUND-UID-RECORD.
001400     PERFORM 0810-SEARCH-UID-TABLE-ENTRY THRU 0810-EXIT
001500             VARYING UID-TABLE-INDEX FROM 1 BY 1
001600             UNTIL UID-TABLE-INDEX > W-UID-TABLE-COUNT
001700                OR FOUND-UID-RECORD.
001800*        PERFORM VARYING ALWAYS LEAVES THE INDEX ONE PAST THE ENTRY
001900*        THAT SATISFIED THE UNTIL TEST - STEP IT BACK TO THE MATCH.
002000     IF FOUND-UID-RECORD
002100         SUBTRACT 1 FROM UID-TABLE-INDEX.
002200 0800-EXIT.
002300     EXIT.
002400*
002500 0810-SEARCH-UID-TABLE-ENTRY.
002600     IF UID-TABLE-VALUE (UID-TABLE-INDEX) = WS-SEARCH-UID
002700         MOVE "Y" TO W-FOUND-UID-RECORD.
002800 0810-EXIT.
002900     EXIT.
